000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.   RELARQUIVO.                                                
000300 AUTHOR.       RPL.                                                       
000400 INSTALLATION. HBSIS-GO.                                                  
000500 DATE-WRITTEN. 1997-04-02.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.     USO INTERNO - LOGISTICA.                                   
000800                                                                          
000900******************************************************************        
001000*  RELARQUIVO                                                             
001100*  FORMATADOR DO RELATORIO DE CONFERENCIA DE ARQUIVOS.  LE O              
001200*  ARQUIVO CONFARQ, JA GERADO PELA ROTINA EXTERNA DE PERCURSO DE          
001300*  DIRETORIOS E CALCULO DO DIGEST SHA-256 (FORA DO ESCOPO DESTE           
001400*  PROGRAMA), E REESCREVE CADA LINHA NO LAYOUT PADRAO DE                  
001500*  RESULTADO (ARQRESUL.CPY), SEPARADO POR "|", GRAVANDO AO FINAL          
001600*  UM RESUMO COM TOTAIS DE ARQUIVOS, SUCESSOS, FALHAS E TEMPO             
001700*  TOTAL GASTO NA CONFERENCIA.                                            
001800*                                                                         
001900*  ESTE PROGRAMA NASCEU DO ANTIGO RELDISTRIB (FORMATADOR DO CSV           
002000*  DE DISTANCIA CLIENTE X VENDEDOR); MANTEVE-SE A MESMA FORMA -           
002100*  LER UM ARQUIVO JA CALCULADO POR OUTRA ROTINA E SO FORMATAR A           
002200*  SAIDA - QUANDO A AREA PASSOU A RECEBER TAMBEM CONFERENCIAS DE          
002300*  INTEGRIDADE DE ARQUIVO.                                                
002400*-----------------------------------------------------------------        
002500*  HISTORICO DE ALTERACOES                                                
002600*-----------------------------------------------------------------        
002700* 1997-04-02  RPL  OS-0622  VERSAO ORIGINAL - LEITURA DE CONFARQ E        
002800*                           GRAVACAO DO DETALHE EM RELARQUI.              
002900* 1997-09-18  RPL  OS-0655  INCLUIDO RESUMO DE TOTAIS AO FINAL DO         
003000*                           RELATORIO (SUCESSO/FALHA/TEMPO).              
003100* 1999-02-19  MCS  OS-0751  AJUSTE Y2K - CAMPOS DE DURACAO E              
003200*                           TAMANHO REVISADOS; NENHUM CAMPO DE            
003300*                           DATA NESTE PROGRAMA.                          
003400* 2011-03-07  RPL  OS-1188  ROTINA EXTERNA PASSOU A GRAVAR LINHA          
003500*                           EM BRANCO NO FIM DE CONFARQ; A ROTINA         
003600*                           100-IMPRIMIR PASSA A IGNORAR A LINHA.         
003700******************************************************************        
003800                                                                          
003900 ENVIRONMENT DIVISION.                                                    
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT ARQ-CONFERE ASSIGN TO CONFARQ                                 
004300            ORGANIZATION IS LINE SEQUENTIAL                               
004400            FILE STATUS  IS FS-CONFERE.                                   
004500                                                                          
004600     SELECT REL-ARQUIVO ASSIGN TO RELARQUI                                
004700            ORGANIZATION IS LINE SEQUENTIAL                               
004800            FILE STATUS  IS FS-RELARQUIVO.                                
004900                                                                          
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200                                                                          
005300 FD  ARQ-CONFERE                                                          
005400     LABEL RECORD IS STANDARD                                             
005500     VALUE OF FILE-ID IS 'CONFARQ'.                                       
005600*        LINHA PRODUZIDA PELA ROTINA EXTERNA DE PERCURSO DE               
005700*        DIRETORIOS: UM ARQUIVO CONFERIDO POR LINHA, CAMPOS EM            
005800*        POSICAO FIXA (A ROTINA EXTERNA NAO USA SEPARADOR).               
005900 01  REG-CONFERE.                                                         
006000     03  CONF-SUCESSO            PIC X(005).                              
006100     03  CONF-HASH                PIC X(064).                             
006200     03  CONF-CAMINHO             PIC X(255).                             
006300     03  CONF-TAMANHO             PIC 9(012).                             
006400     03  CONF-DURACAO             PIC 9(006).                             
006500     03  FILLER                   PIC X(008).                             
006600*        REDEFINICAO EM FAIXA UNICA, USADA PARA DETECTAR LINHA            
006700*        EM BRANCO NO ARQUIVO CONFARQ ANTES DO DETALHE.                   
006800 01  REG-CONFERE-FAIXA REDEFINES REG-CONFERE                              
006900                          PIC X(350).                                     
007000                                                                          
007100 FD  REL-ARQUIVO                                                          
007200     LABEL RECORD IS STANDARD                                             
007300     VALUE OF FILE-ID IS 'RELARQUI'.                                      
007400                                                                          
007500 COPY "ARQRESUL.CPY".                                                     
007600*        REDEFINICAO DA MESMA AREA PARA O RESUMO DE TOTAIS,               
007700*        GRAVADO APOS A ULTIMA LINHA DE DETALHE.                          
007800 01  ARQ-RESUMO REDEFINES ARQ-RESULTADO-REG.                              
007900     03  ARQ-RES-ROTULO           PIC X(040).                             
008000     03  ARQ-RES-VALOR            PIC ZZZ,ZZZ,ZZ9.                        
008100     03  FILLER                   PIC X(303).                             
008200                                                                          
008300 WORKING-STORAGE SECTION.                                                 
008400 77  FS-CONFERE               PIC X(002) VALUE "00".                      
008500 77  FS-RELARQUIVO            PIC X(002) VALUE "00".                      
008600                                                                          
008700*----------- CONTADORES DE CONTROLE (SEMPRE COMP) ----------------        
008800 77  WS-TOTAL-ARQUIVOS        PIC 9(09) COMP VALUE ZERO.                  
008900 77  WS-TOTAL-SUCESSO         PIC 9(09) COMP VALUE ZERO.                  
009000 77  WS-TOTAL-FALHA           PIC 9(09) COMP VALUE ZERO.                  
009100 77  WS-TOTAL-DURACAO         PIC 9(09) COMP VALUE ZERO.                  
009200                                                                          
009300 PROCEDURE DIVISION.                                                      
009400                                                                          
009500 000-INCIIO.                                                              
009600                                                                          
009700     OPEN INPUT  ARQ-CONFERE                                              
009800     OPEN OUTPUT REL-ARQUIVO                                              
009900                                                                          
010000     READ ARQ-CONFERE                                                     
010100                                                                          
010200     PERFORM 100-IMPRIMIR                                                 
010300       UNTIL FS-CONFERE NOT EQUAL "00"                                    
010400                                                                          
010500     PERFORM 200-GRAVAR-RESUMO THRU 200-FIM                               
010600                                                                          
010700     CLOSE ARQ-CONFERE                                                    
010800     CLOSE REL-ARQUIVO                                                    
010900                                                                          
011000     GOBACK.                                                              
011100                                                                          
011200*-----------------------------------------------------------------        
011300 100-IMPRIMIR.                                                            
011400*        REFORMATA A LINHA LIDA DE CONFARQ PARA O LAYOUT PADRAO           
011500*        DE RESULTADO E ACUMULA OS TOTAIS DO RESUMO.  LINHA EM            
011600*        BRANCO (FIM DE ARQUIVO SEM TRAILER) E APENAS IGNORADA.           
011700*-----------------------------------------------------------------        
011800                                                                          
011900     IF REG-CONFERE-FAIXA NOT EQUAL SPACES                                
012000        MOVE CONF-SUCESSO       TO ARQ-RES-SUCESSO                        
012100        MOVE CONF-HASH          TO ARQ-RES-HASH                           
012200        MOVE CONF-CAMINHO       TO ARQ-RES-CAMINHO                        
012300        MOVE CONF-TAMANHO       TO ARQ-RES-TAMANHO                        
012400        MOVE CONF-DURACAO       TO ARQ-RES-DURACAO                        
012500                                                                          
012600        WRITE ARQ-RESULTADO-REG                                           
012700                                                                          
012800        ADD 1           TO WS-TOTAL-ARQUIVOS                              
012900        ADD CONF-DURACAO TO WS-TOTAL-DURACAO                              
013000                                                                          
013100        IF CONF-SUCESSO EQUAL "SUCES" OR                                  
013200           CONF-SUCESSO EQUAL "OK   "                                     
013300           ADD 1 TO WS-TOTAL-SUCESSO                                      
013400        ELSE                                                              
013500           ADD 1 TO WS-TOTAL-FALHA                                        
013600        END-IF                                                            
013700     END-IF                                                               
013800                                                                          
013900     READ ARQ-CONFERE.                                                    
014000                                                                          
014100 100-FIM.                                                                 
014200     EXIT.                                                                
014300                                                                          
014400*-----------------------------------------------------------------        
014500 200-GRAVAR-RESUMO.                                                       
014600*        GRAVA O BLOCO DE RESUMO, REUTILIZANDO A MESMA AREA DE            
014700*        354 POSICOES DO DETALHE (ARQ-RESUMO REDEFINES).                  
014800*-----------------------------------------------------------------        
014900                                                                          
015000     MOVE "TOTAL DE ARQUIVOS CONFERIDOS" TO ARQ-RES-ROTULO                
015100     MOVE WS-TOTAL-ARQUIVOS              TO ARQ-RES-VALOR                 
015200     WRITE ARQ-RESUMO                                                     
015300                                                                          
015400     MOVE "TOTAL DE ARQUIVOS COM SUCESSO" TO ARQ-RES-ROTULO               
015500     MOVE WS-TOTAL-SUCESSO               TO ARQ-RES-VALOR                 
015600     WRITE ARQ-RESUMO                                                     
015700                                                                          
015800     MOVE "TOTAL DE ARQUIVOS COM FALHA"   TO ARQ-RES-ROTULO               
015900     MOVE WS-TOTAL-FALHA                 TO ARQ-RES-VALOR                 
016000     WRITE ARQ-RESUMO                                                     
016100                                                                          
016200     MOVE "TOTAL DE SEGUNDOS DE CONFERENCIA" TO ARQ-RES-ROTULO            
016300     MOVE WS-TOTAL-DURACAO                TO ARQ-RES-VALOR                
016400     WRITE ARQ-RESUMO.                                                    
016500                                                                          
016600 200-FIM.                                                                 
016700     EXIT.                                                                
016800                                                                          
016900 END PROGRAM RELARQUIVO.                                                  
