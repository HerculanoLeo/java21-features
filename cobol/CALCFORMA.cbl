000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.   CALCFORMA.                                                 
000300 AUTHOR.       GAN.                                                       
000400 INSTALLATION. HBSIS-GO.                                                  
000500 DATE-WRITTEN. 1995-02-09.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.     USO INTERNO - LOGISTICA.                                   
000800                                                                          
000900******************************************************************        
001000*  CALCFORMA                                                              
001100*  MOTOR DE CALCULO GEOMETRICO DE FORMAS (CIRCULO, RETANGULO,             
001200*  TRIANGULO) A PARTIR DE PONTOS CARTESIANOS.  SUBROTINA PURA,            
001300*  SEM ARQUIVO PROPRIO, CHAMADA PELO DRIVER DE LOTE FAZFORMAS             
001400*  PARA CADA PEDIDO LIDO DO ARQUIVO FORMAENT.                             
001500*                                                                         
001600*  RECEBE EM LKS-PARAMETRO-FORMA A OPERACAO DESEJADA (TIPO,               
001700*  DISTANCIAS, AREA OU ANGULOS), A FORMA E OS PONTOS; DEVOLVE A           
001800*  SITUACAO (OK/INVALID), O NOME DO TIPO (OPERACAO 1) E ATE 4             
001900*  VALORES NUMERICOS (OPERACOES 2, 3 E 4).                                
002000*                                                                         
002100*  TODO CALCULO INTERMEDIARIO (DISTANCIA, AREA, COSSENO) E                
002200*  ARREDONDADO PARA 3 ALGARISMOS SIGNIFICATIVOS, METODO PAR MAIS          
002300*  PROXIMO (ARREDONDAMENTO BANCARIO); O ANGULO FINAL, EM GRAUS, E         
002400*  ARREDONDADO PARA 2 CASAS DECIMAIS PELO MESMO METODO.  A                
002500*  LINGUAGEM COBOL NAO OFERECE ARREDONDAMENTO PAR-MAIS-PROXIMO NA         
002600*  CLAUSULA ROUNDED, POR ISSO E FEITO NA MAO NOS PARAGRAFOS               
002700*  P3000/P3500 ABAIXO.                                                    
002800*-----------------------------------------------------------------        
002900*  HISTORICO DE ALTERACOES                                                
003000*-----------------------------------------------------------------        
003100* 1995-02-09  GAN  OS-0441  VERSAO ORIGINAL - DISTANCIA E AREA            
003200*                           DE CIRCULO E RETANGULO.                       
003300* 1995-03-22  GAN  OS-0449  INCLUIDO CALCULO DE TRIANGULO (AREA           
003400*                           DE HERON E CLASSIFICACAO POR LADOS).          
003500* 1995-05-02  GAN  OS-0467  INCLUIDO CALCULO DE ANGULOS INTERNOS          
003600*                           (PARAGRAFOS P7000/P7100/P7200).               
003700* 1996-09-30  GAN  OS-0571  CORRIGIDO ARREDONDAMENTO DE AREA DO           
003800*                           CIRCULO - PI COM 14 DECIMAIS FIXAS.           
003900* 1998-12-04  MCS  OS-0739  VIRADA DE SECULO - REVISADA A ROTINA          
004000*                           DE ARREDONDAMENTO P3000; NENHUM CAMPO         
004100*                           DE DATA NESTE PROGRAMA, SEM IMPACTO.          
004200* 2003-06-04  RPL  OS-0915  INCLUIDA REDEFINICAO DE PONTOS COM            
004300*                           NOME (A/B/C/D) NO LINKAGE; AJUSTADA           
004400*                           CLASSIFICACAO DE RETANGULO/QUADRADO.          
004500* 2009-03-11  RPL  OS-1140  ELIMINADA A ROTINA PROPRIA DE RAIZ            
004600*                           QUADRADA (NEWTON-RAPHSON); PASSOU A           
004700*                           USAR FUNCTION SQRT, JA EMPREGADA NESTE        
004800*                           PROGRAMA PARA O ARCO-COSSENO.                 
004900******************************************************************        
005000                                                                          
005100 DATA DIVISION.                                                           
005200                                                                          
005300 WORKING-STORAGE SECTION.                                                 
005400*----------- CONSTANTE -------------------------------------------        
005500 77  WSS-PI                      PIC 9V9(14)                              
005600                                  VALUE 3.14159265358979.                 
005700                                                                          
005800*----------- LADOS DA FORMA (ATE 4 LADOS) ------------------------        
005900 01  WSS-LADOS.                                                           
006000     03  WSS-LADO OCCURS 4 TIMES                                          
006100                   INDEXED BY WSS-IDX-LADO                                
006200                              PIC S9(5)V9(6) VALUE ZEROS.                 
006300     03  FILLER                  PIC X(01) VALUE SPACE.                   
006400*        REDEFINICAO COM NOME, NA ORDEM EM QUE OS LADOS SAO               
006500*        GERADOS (AB, BC, CD E O LADO DE FECHAMENTO).                     
006600 01  WSS-LADOS-NOMEADO REDEFINES WSS-LADOS.                               
006700     03  WSS-LADO-AB             PIC S9(5)V9(6).                          
006800     03  WSS-LADO-BC             PIC S9(5)V9(6).                          
006900     03  WSS-LADO-CD             PIC S9(5)V9(6).                          
007000     03  WSS-LADO-FECHA          PIC S9(5)V9(6).                          
007100     03  FILLER                  PIC X(01).                               
007200                                                                          
007300*----------- ANGULOS DA FORMA (ATE 4 VERTICES) -------------------        
007400 01  WSS-ANGULOS.                                                         
007500     03  WSS-ANGULO OCCURS 4 TIMES                                        
007600                    INDEXED BY WSS-IDX-ANGULO                             
007700                               PIC S9(5)V9(6) VALUE ZEROS.                
007800     03  FILLER                  PIC X(01) VALUE SPACE.                   
007900 01  WSS-ANGULOS-NOMEADO REDEFINES WSS-ANGULOS.                           
008000     03  WSS-ANGULO-P1           PIC S9(5)V9(6).                          
008100     03  WSS-ANGULO-P2           PIC S9(5)V9(6).                          
008200     03  WSS-ANGULO-P3           PIC S9(5)V9(6).                          
008300     03  WSS-ANGULO-P4           PIC S9(5)V9(6).                          
008400     03  FILLER                  PIC X(01).                               
008500                                                                          
008600*----------- CONTADOR DE LADOS IGUAIS (CLASSIFICACAO) ------------        
008700 01  WSS-CONTAGENS.                                                       
008800     03  WSS-CONTAGEM OCCURS 4 TIMES                                      
008900                      INDEXED BY WSS-IDX-CONTA                            
009000                                 PIC 9(01) COMP VALUE ZEROS.              
009100     03  FILLER                  PIC X(01) VALUE SPACE.                   
009200                                                                          
009300*----------- SUBSCRITOS E CONTADORES DE LACO (SEMPRE COMP) -------        
009400 77  WSS-I                       PIC S9(04) COMP VALUE ZERO.              
009500 77  WSS-J                       PIC S9(04) COMP VALUE ZERO.              
009600 77  WSS-NLADOS                  PIC S9(04) COMP VALUE ZERO.              
009700 77  WSS-NPARES                  PIC S9(04) COMP VALUE ZERO.              
009800 77  WSS-PROX-IDX                PIC S9(04) COMP VALUE ZERO.              
009900 77  WSS-ANT-IDX                 PIC S9(04) COMP VALUE ZERO.              
010000                                                                          
010100*----------- AREA DE TRABALHO DO PARAGRAFO DE DISTANCIA ----------        
010200 77  WSS-DIS-X1                  PIC S9(4)V9(4) VALUE ZERO.               
010300 77  WSS-DIS-Y1                  PIC S9(4)V9(4) VALUE ZERO.               
010400 77  WSS-DIS-X2                  PIC S9(4)V9(4) VALUE ZERO.               
010500 77  WSS-DIS-Y2                  PIC S9(4)V9(4) VALUE ZERO.               
010600 77  WSS-DIS-DX                  PIC S9(5)V9(6) VALUE ZERO.               
010700 77  WSS-DIS-DY                  PIC S9(5)V9(6) VALUE ZERO.               
010800 77  WSS-DIS-QUAD                PIC S9(9)V9(6) VALUE ZERO.               
010900 77  WSS-DIS-RAIZ                PIC S9(5)V9(6) VALUE ZERO.               
011000 77  WSS-DIS-RESULT              PIC S9(5)V9(6) VALUE ZERO.               
011100                                                                          
011200*----------- AREA DE TRABALHO DO ARREDONDAMENTO DE 3 DIGITOS -----        
011300 77  WSS-ARR-ENTRADA             PIC S9(5)V9(6) VALUE ZERO.               
011400 77  WSS-ARR-SAIDA               PIC S9(5)V9(6) VALUE ZERO.               
011500 77  WSS-ARR-SINAL               PIC S9(01) COMP VALUE ZERO.              
011600 77  WSS-ARR-ABS                 PIC 9(5)V9(6) VALUE ZERO.                
011700 77  WSS-ARR-EXPOENTE            PIC S9(04) COMP VALUE ZERO.              
011800 77  WSS-ARR-INTEIRO             PIC 9(05) VALUE ZERO.                    
011900 77  WSS-ARR-FRACAO              PIC 9V9(06) VALUE ZERO.                  
012000 77  WSS-ARR-SOBE                PIC 9(01) COMP VALUE ZERO.               
012100 77  WSS-ARR-QUOC2               PIC 9(05) VALUE ZERO.                    
012200 77  WSS-ARR-RESTO2              PIC 9(01) VALUE ZERO.                    
012300                                                                          
012400*----------- AREA DE TRABALHO DO ARREDONDAMENTO DE 2 DECIMAIS ----        
012500 77  WSS-ANG-ENTRADA             PIC S9(5)V9(6) VALUE ZERO.               
012600 77  WSS-ANG-SAIDA               PIC S9(5)V9(6) VALUE ZERO.               
012700 77  WSS-ANG-SINAL               PIC S9(01) COMP VALUE ZERO.              
012800 77  WSS-ANG-ABS                 PIC 9(5)V9(6) VALUE ZERO.                
012900 77  WSS-ANG-INTEIRO             PIC 9(05) VALUE ZERO.                    
013000 77  WSS-ANG-CENTESIMO           PIC 9(05) VALUE ZERO.                    
013100 77  WSS-ANG-RESTO               PIC 9V9(06) VALUE ZERO.                  
013200                                                                          
013300*----------- AREA DE TRABALHO DO ANGULO DE VERTICE ---------------        
013400 77  WSS-VTX-AX                  PIC S9(4)V9(4) VALUE ZERO.               
013500 77  WSS-VTX-AY                  PIC S9(4)V9(4) VALUE ZERO.               
013600 77  WSS-VTX-BX                  PIC S9(4)V9(4) VALUE ZERO.               
013700 77  WSS-VTX-BY                  PIC S9(4)V9(4) VALUE ZERO.               
013800 77  WSS-VTX-CX                  PIC S9(4)V9(4) VALUE ZERO.               
013900 77  WSS-VTX-CY                  PIC S9(4)V9(4) VALUE ZERO.               
014000 77  WSS-VTX-ABX                 PIC S9(5)V9(6) VALUE ZERO.               
014100 77  WSS-VTX-ABY                 PIC S9(5)V9(6) VALUE ZERO.               
014200 77  WSS-VTX-ACX                 PIC S9(5)V9(6) VALUE ZERO.               
014300 77  WSS-VTX-ACY                 PIC S9(5)V9(6) VALUE ZERO.               
014400 77  WSS-VTX-PRODESC             PIC S9(9)V9(6) VALUE ZERO.               
014500 77  WSS-VTX-DISTAB              PIC S9(5)V9(6) VALUE ZERO.               
014600 77  WSS-VTX-DISTAC               PIC S9(5)V9(6) VALUE ZERO.              
014700 77  WSS-VTX-COSSENO             PIC S9(5)V9(6) VALUE ZERO.               
014800 77  WSS-VTX-ANGRAD              PIC S9(5)V9(6) VALUE ZERO.               
014900 77  WSS-VTX-ANGGRAU             PIC S9(5)V9(6) VALUE ZERO.               
015000                                                                          
015100*----------- AREA DE TRABALHO DO ARCO-COSSENO --------------------        
015200 77  WSS-ACO-COSSENO             PIC S9(5)V9(6) VALUE ZERO.               
015300 77  WSS-ACO-SENO2               PIC S9(9)V9(6) VALUE ZERO.               
015400 77  WSS-ACO-RAZAO               PIC S9(5)V9(6) VALUE ZERO.               
015500 77  WSS-ACO-RESULT              PIC S9(5)V9(6) VALUE ZERO.               
015600                                                                          
015700*----------- AREA DE TRABALHO DA AREA DO TRIANGULO ---------------        
015800 77  WSS-HER-SEMIP               PIC S9(5)V9(6) VALUE ZERO.               
015900 77  WSS-HER-F1                  PIC S9(5)V9(6) VALUE ZERO.               
016000 77  WSS-HER-F2                  PIC S9(5)V9(6) VALUE ZERO.               
016100 77  WSS-HER-F3                  PIC S9(5)V9(6) VALUE ZERO.               
016200 77  WSS-HER-PROD                PIC S9(9)V9(6) VALUE ZERO.               
016300                                                                          
016400 LINKAGE SECTION.                                                         
016500 01  LKS-PARAMETRO-FORMA.                                                 
016600     05  LKS-OPERACAO            PIC X(01).                               
016700     05  LKS-FORMA               PIC X(01).                               
016800     05  LKS-NPONTOS             PIC 9(01).                               
016900     05  LKS-PONTOS.                                                      
017000         10  LKS-PONTO OCCURS 4 TIMES                                     
017100                       INDEXED BY LKS-IDX-PONTO.                          
017200             15  LKS-PONTO-X     PIC S9(4)V9(4).                          
017300             15  LKS-PONTO-Y     PIC S9(4)V9(4).                          
017400*        REDEFINICAO DOS 4 PONTOS COM NOME, NA ORDEM A-B-C-D.             
017500     05  LKS-PONTOS-NOMEADO REDEFINES LKS-PONTOS.                         
017600         10  LKS-PONTO-A.                                                 
017700             15  LKS-PONTO-A-X   PIC S9(4)V9(4).                          
017800             15  LKS-PONTO-A-Y   PIC S9(4)V9(4).                          
017900         10  LKS-PONTO-B.                                                 
018000             15  LKS-PONTO-B-X   PIC S9(4)V9(4).                          
018100             15  LKS-PONTO-B-Y   PIC S9(4)V9(4).                          
018200         10  LKS-PONTO-C.                                                 
018300             15  LKS-PONTO-C-X   PIC S9(4)V9(4).                          
018400             15  LKS-PONTO-C-Y   PIC S9(4)V9(4).                          
018500         10  LKS-PONTO-D.                                                 
018600             15  LKS-PONTO-D-X   PIC S9(4)V9(4).                          
018700             15  LKS-PONTO-D-Y   PIC S9(4)V9(4).                          
018800     05  LKS-SITUACAO            PIC X(07).                               
018900     05  LKS-TIPO-FORMA          PIC X(20).                               
019000     05  LKS-VALOR OCCURS 4 TIMES                                         
019100                   INDEXED BY LKS-IDX-VALOR                               
019200                              PIC S9(7)V9(2).                             
019300     05  FILLER                  PIC X(01).                               
019400                                                                          
019500 PROCEDURE DIVISION USING LKS-PARAMETRO-FORMA.                            
019600                                                                          
019700 P0000-PRINCIPAL.                                                         
019800                                                                          
019900     PERFORM P1000-INICIAL     THRU P1000-FIM                             
020000                                                                          
020100     IF LKS-SITUACAO NOT EQUAL "INVALID"                                  
020200        PERFORM P2000-PRINCIPAL THRU P2000-FIM                            
020300     END-IF                                                               
020400                                                                          
020500     GOBACK.                                                              
020600                                                                          
020700*-----------------------------------------------------------------        
020800 P1000-INICIAL.                                                           
020900*        VALIDA SE O PEDIDO TRAZ OS PONTOS NECESSARIOS PARA A             
021000*        FORMA INFORMADA.  CIRCULO PRECISA DE 2, TRIANGULO DE 3           
021100*        E RETANGULO DE 4; FORMA DESCONHECIDA E SEMPRE INVALIDA.          
021200*-----------------------------------------------------------------        
021300                                                                          
021400     MOVE "OK     "        TO LKS-SITUACAO                                
021500     MOVE SPACES           TO LKS-TIPO-FORMA                              
021600     MOVE ZEROS            TO LKS-VALOR (1) LKS-VALOR (2)                 
021700                               LKS-VALOR (3) LKS-VALOR (4)                
021800                                                                          
021900     EVALUATE LKS-FORMA                                                   
022000        WHEN "1"                                                          
022100             IF LKS-NPONTOS LESS THAN 2                                   
022200                MOVE "INVALID" TO LKS-SITUACAO                            
022300             END-IF                                                       
022400        WHEN "2"                                                          
022500             IF LKS-NPONTOS LESS THAN 4                                   
022600                MOVE "INVALID" TO LKS-SITUACAO                            
022700             END-IF                                                       
022800        WHEN "3"                                                          
022900             IF LKS-NPONTOS LESS THAN 3                                   
023000                MOVE "INVALID" TO LKS-SITUACAO                            
023100             END-IF                                                       
023200        WHEN OTHER                                                        
023300             MOVE "INVALID" TO LKS-SITUACAO                               
023400     END-EVALUATE.                                                        
023500                                                                          
023600 P1000-FIM.                                                               
023700     EXIT.                                                                
023800                                                                          
023900*-----------------------------------------------------------------        
024000 P2000-PRINCIPAL.                                                         
024100*        DESPACHA A OPERACAO PEDIDA. O PEDIDO JA PASSOU PELA              
024200*        VALIDACAO DE P1000 QUANDO CHEGA AQUI.                            
024300*-----------------------------------------------------------------        
024400                                                                          
024500     EVALUATE LKS-OPERACAO                                                
024600        WHEN "1"                                                          
024700             PERFORM P5000-CLASSIFICA-FORMA THRU P5000-FIM                
024800        WHEN "2"                                                          
024900             PERFORM P4500-CALCULA-LADOS THRU P4500-FIM                   
025000             PERFORM P2100-MOVE-LADO THRU P2100-FIM                       
025100                VARYING WSS-I FROM 1 BY 1                                 
025200                  UNTIL WSS-I GREATER WSS-NLADOS                          
025300        WHEN "3"                                                          
025400             PERFORM P6000-CALCULA-AREA THRU P6000-FIM                    
025500        WHEN "4"                                                          
025600             PERFORM P7000-CALCULA-ANGULOS THRU P7000-FIM                 
025700             PERFORM P2200-MOVE-ANGULO THRU P2200-FIM                     
025800                VARYING WSS-I FROM 1 BY 1                                 
025900                  UNTIL WSS-I GREATER LKS-NPONTOS                         
026000        WHEN OTHER                                                        
026100             MOVE "INVALID" TO LKS-SITUACAO                               
026200     END-EVALUATE.                                                        
026300                                                                          
026400 P2000-FIM.                                                               
026500     EXIT.                                                                
026600                                                                          
026700*-----------------------------------------------------------------        
026800 P2100-MOVE-LADO.                                                         
026900*        COPIA UM LADO DA TABELA DE TRABALHO PARA O PARAMETRO DE          
027000*        SAIDA (OPERACAO 2 - DISTANCIAS).                                 
027100*-----------------------------------------------------------------        
027200                                                                          
027300     MOVE WSS-LADO (WSS-I) TO LKS-VALOR (WSS-I).                          
027400                                                                          
027500 P2100-FIM.                                                               
027600     EXIT.                                                                
027700                                                                          
027800*-----------------------------------------------------------------        
027900 P2200-MOVE-ANGULO.                                                       
028000*        COPIA UM ANGULO DA TABELA DE TRABALHO PARA O PARAMETRO           
028100*        DE SAIDA (OPERACAO 4 - ANGULOS).                                 
028200*-----------------------------------------------------------------        
028300                                                                          
028400     MOVE WSS-ANGULO (WSS-I) TO LKS-VALOR (WSS-I).                        
028500                                                                          
028600 P2200-FIM.                                                               
028700     EXIT.                                                                
028800                                                                          
028900*-----------------------------------------------------------------        
029000 P3000-ARREDONDA-3DIG.                                                    
029100*        ARREDONDA WSS-ARR-ENTRADA PARA 3 ALGARISMOS SIGNIFICA-           
029200*        TIVOS, PAR-MAIS-PROXIMO, DEIXANDO O RESULTADO EM                 
029300*        WSS-ARR-SAIDA.  ZERO PERMANECE ZERO.                             
029400*-----------------------------------------------------------------        
029500                                                                          
029600     MOVE ZERO TO WSS-ARR-EXPOENTE                                        
029700     MOVE ZERO TO WSS-ARR-SINAL                                           
029800                                                                          
029900     IF WSS-ARR-ENTRADA LESS THAN ZERO                                    
030000        MOVE 1 TO WSS-ARR-SINAL                                           
030100        COMPUTE WSS-ARR-ABS = ZERO - WSS-ARR-ENTRADA                      
030200     ELSE                                                                 
030300        MOVE WSS-ARR-ENTRADA TO WSS-ARR-ABS                               
030400     END-IF                                                               
030500                                                                          
030600     IF WSS-ARR-ABS EQUAL ZERO                                            
030700        MOVE ZERO TO WSS-ARR-SAIDA                                        
030800     ELSE                                                                 
030900        PERFORM P3100-NORMALIZA-SOBE THRU P3100-FIM                       
031000           UNTIL WSS-ARR-ABS GREATER OR EQUAL 100                         
031100        PERFORM P3200-NORMALIZA-DESCE THRU P3200-FIM                      
031200           UNTIL WSS-ARR-ABS LESS THAN 1000                               
031300                                                                          
031400        DIVIDE WSS-ARR-ABS BY 1                                           
031500           GIVING WSS-ARR-INTEIRO REMAINDER WSS-ARR-FRACAO                
031600                                                                          
031700        MOVE ZERO TO WSS-ARR-SOBE                                         
031800        IF WSS-ARR-FRACAO GREATER THAN 0.5                                
031900           MOVE 1 TO WSS-ARR-SOBE                                         
032000        ELSE                                                              
032100           IF WSS-ARR-FRACAO EQUAL 0.5                                    
032200              DIVIDE WSS-ARR-INTEIRO BY 2                                 
032300                 GIVING WSS-ARR-QUOC2 REMAINDER WSS-ARR-RESTO2            
032400              IF WSS-ARR-RESTO2 NOT EQUAL ZERO                            
032500                 MOVE 1 TO WSS-ARR-SOBE                                   
032600              END-IF                                                      
032700           END-IF                                                         
032800        END-IF                                                            
032900                                                                          
033000        IF WSS-ARR-SOBE EQUAL 1                                           
033100           ADD 1 TO WSS-ARR-INTEIRO                                       
033200        END-IF                                                            
033300                                                                          
033400        IF WSS-ARR-INTEIRO EQUAL 1000                                     
033500           MOVE 100 TO WSS-ARR-INTEIRO                                    
033600           ADD 1 TO WSS-ARR-EXPOENTE                                      
033700        END-IF                                                            
033800                                                                          
033900        MOVE WSS-ARR-INTEIRO TO WSS-ARR-SAIDA                             
034000                                                                          
034100        IF WSS-ARR-EXPOENTE GREATER THAN ZERO                             
034200           PERFORM P3300-ESCALA-SOBE THRU P3300-FIM                       
034300              WSS-ARR-EXPOENTE TIMES                                      
034400        ELSE                                                              
034500           IF WSS-ARR-EXPOENTE LESS THAN ZERO                             
034600              PERFORM P3400-ESCALA-DESCE THRU P3400-FIM                   
034700                 ZERO MINUS WSS-ARR-EXPOENTE TIMES                        
034800           END-IF                                                         
034900        END-IF                                                            
035000                                                                          
035100        IF WSS-ARR-SINAL EQUAL 1                                          
035200           COMPUTE WSS-ARR-SAIDA = ZERO - WSS-ARR-SAIDA                   
035300        END-IF                                                            
035400     END-IF.                                                              
035500                                                                          
035600 P3000-FIM.                                                               
035700     EXIT.                                                                
035800                                                                          
035900*-----------------------------------------------------------------        
036000 P3100-NORMALIZA-SOBE.                                                    
036100*        MULTIPLICA WSS-ARR-ABS POR 10 ATE ATINGIR 2 ALGARISMOS           
036200*        INTEIROS, AJUSTANDO O EXPOENTE NA MESMA PROPORCAO.               
036300*-----------------------------------------------------------------        
036400                                                                          
036500     MULTIPLY WSS-ARR-ABS BY 10 GIVING WSS-ARR-ABS                        
036600     SUBTRACT 1 FROM WSS-ARR-EXPOENTE.                                    
036700                                                                          
036800 P3100-FIM.                                                               
036900     EXIT.                                                                
037000                                                                          
037100*-----------------------------------------------------------------        
037200 P3200-NORMALIZA-DESCE.                                                   
037300*        DIVIDE WSS-ARR-ABS POR 10 ATE CAIR PARA 3 ALGARISMOS             
037400*        INTEIROS, AJUSTANDO O EXPOENTE NA MESMA PROPORCAO.               
037500*-----------------------------------------------------------------        
037600                                                                          
037700     DIVIDE WSS-ARR-ABS BY 10 GIVING WSS-ARR-ABS                          
037800     ADD 1 TO WSS-ARR-EXPOENTE.                                           
037900                                                                          
038000 P3200-FIM.                                                               
038100     EXIT.                                                                
038200                                                                          
038300*-----------------------------------------------------------------        
038400 P3300-ESCALA-SOBE.                                                       
038500*        DEVOLVE A VIRGULA AO LUGAR ORIGINAL QUANDO O EXPOENTE            
038600*        FICOU POSITIVO.                                                  
038700*-----------------------------------------------------------------        
038800                                                                          
038900     MULTIPLY WSS-ARR-SAIDA BY 10 GIVING WSS-ARR-SAIDA.                   
039000                                                                          
039100 P3300-FIM.                                                               
039200     EXIT.                                                                
039300                                                                          
039400*-----------------------------------------------------------------        
039500 P3400-ESCALA-DESCE.                                                      
039600*        DEVOLVE A VIRGULA AO LUGAR ORIGINAL QUANDO O EXPOENTE            
039700*        FICOU NEGATIVO.                                                  
039800*-----------------------------------------------------------------        
039900                                                                          
040000     DIVIDE WSS-ARR-SAIDA BY 10 GIVING WSS-ARR-SAIDA.                     
040100                                                                          
040200 P3400-FIM.                                                               
040300     EXIT.                                                                
040400                                                                          
040500*-----------------------------------------------------------------        
040600 P3500-ARREDONDA-2DEC.                                                    
040700*        ARREDONDA WSS-ANG-ENTRADA PARA 2 CASAS DECIMAIS,                 
040800*        PAR-MAIS-PROXIMO, DEIXANDO O RESULTADO EM WSS-ANG-SAIDA.         
040900*-----------------------------------------------------------------        
041000                                                                          
041100     MOVE ZERO TO WSS-ANG-SINAL                                           
041200                                                                          
041300     IF WSS-ANG-ENTRADA LESS THAN ZERO                                    
041400        MOVE 1 TO WSS-ANG-SINAL                                           
041500        COMPUTE WSS-ANG-ABS = ZERO - WSS-ANG-ENTRADA                      
041600     ELSE                                                                 
041700        MOVE WSS-ANG-ENTRADA TO WSS-ANG-ABS                               
041800     END-IF                                                               
041900                                                                          
042000     DIVIDE WSS-ANG-ABS BY 1                                              
042100        GIVING WSS-ANG-INTEIRO REMAINDER WSS-ANG-RESTO                    
042200                                                                          
042300     MULTIPLY WSS-ANG-RESTO BY 100 GIVING WSS-ANG-RESTO                   
042400                                                                          
042500     DIVIDE WSS-ANG-RESTO BY 1                                            
042600        GIVING WSS-ANG-CENTESIMO REMAINDER WSS-ANG-RESTO                  
042700                                                                          
042800     IF WSS-ANG-RESTO GREATER THAN 0.5                                    
042900        ADD 1 TO WSS-ANG-CENTESIMO                                        
043000     ELSE                                                                 
043100        IF WSS-ANG-RESTO EQUAL 0.5                                        
043200           DIVIDE WSS-ANG-CENTESIMO BY 2                                  
043300              GIVING WSS-ARR-QUOC2 REMAINDER WSS-ARR-RESTO2               
043400           IF WSS-ARR-RESTO2 NOT EQUAL ZERO                               
043500              ADD 1 TO WSS-ANG-CENTESIMO                                  
043600           END-IF                                                         
043700        END-IF                                                            
043800     END-IF                                                               
043900                                                                          
044000     IF WSS-ANG-CENTESIMO EQUAL 100                                       
044100        MOVE ZERO TO WSS-ANG-CENTESIMO                                    
044200        ADD 1 TO WSS-ANG-INTEIRO                                          
044300     END-IF                                                               
044400                                                                          
044500     COMPUTE WSS-ANG-SAIDA =                                              
044600             WSS-ANG-INTEIRO + (WSS-ANG-CENTESIMO / 100)                  
044700                                                                          
044800     IF WSS-ANG-SINAL EQUAL 1                                             
044900        COMPUTE WSS-ANG-SAIDA = ZERO - WSS-ANG-SAIDA                      
045000     END-IF.                                                              
045100                                                                          
045200 P3500-FIM.                                                               
045300     EXIT.                                                                
045400                                                                          
045500*-----------------------------------------------------------------        
045600 P4000-CALCULA-DISTANCIA.                                                 
045700*        DISTANCIA ENTRE (WSS-DIS-X1,WSS-DIS-Y1) E                        
045800*        (WSS-DIS-X2,WSS-DIS-Y2), ARREDONDADA A 3 ALGARISMOS              
045900*        SIGNIFICATIVOS.  RESULTADO EM WSS-DIS-RESULT.                    
046000*-----------------------------------------------------------------        
046100                                                                          
046200     COMPUTE WSS-DIS-DX = WSS-DIS-X2 - WSS-DIS-X1                         
046300     COMPUTE WSS-DIS-DY = WSS-DIS-Y2 - WSS-DIS-Y1                         
046400     COMPUTE WSS-DIS-QUAD = (WSS-DIS-DX * WSS-DIS-DX)                     
046500                           + (WSS-DIS-DY * WSS-DIS-DY)                    
046600                                                                          
046700     COMPUTE WSS-DIS-RAIZ = FUNCTION SQRT (WSS-DIS-QUAD)                  
046800                                                                          
046900     MOVE WSS-DIS-RAIZ TO WSS-ARR-ENTRADA                                 
047000     PERFORM P3000-ARREDONDA-3DIG THRU P3000-FIM                          
047100     MOVE WSS-ARR-SAIDA TO WSS-DIS-RESULT.                                
047200                                                                          
047300 P4000-FIM.                                                               
047400     EXIT.                                                                
047500                                                                          
047600*-----------------------------------------------------------------        
047700 P4500-CALCULA-LADOS.                                                     
047800*        MONTA A LISTA DE LADOS DA FORMA, NA ORDEM DO ENUNCIADO:          
047900*        CIRCULO - UM SO LADO (P2-P1); TRIANGULO - AB,BC E O              
048000*        LADO DE FECHAMENTO CA; RETANGULO - AB,BC,CD E O LADO DE          
048100*        FECHAMENTO DA.                                                   
048200*-----------------------------------------------------------------        
048300                                                                          
048400     MOVE ZEROS TO WSS-LADOS                                              
048500                                                                          
048600     EVALUATE LKS-FORMA                                                   
048700        WHEN "1"                                                          
048800             MOVE 1 TO WSS-NLADOS                                         
048900             MOVE LKS-PONTO-B-X TO WSS-DIS-X1                             
049000             MOVE LKS-PONTO-B-Y TO WSS-DIS-Y1                             
049100             MOVE LKS-PONTO-A-X TO WSS-DIS-X2                             
049200             MOVE LKS-PONTO-A-Y TO WSS-DIS-Y2                             
049300             PERFORM P4000-CALCULA-DISTANCIA THRU P4000-FIM               
049400             MOVE WSS-DIS-RESULT TO WSS-LADO-AB                           
049500                                                                          
049600        WHEN "3"                                                          
049700             MOVE 3 TO WSS-NLADOS                                         
049800             MOVE LKS-PONTO-A-X TO WSS-DIS-X1                             
049900             MOVE LKS-PONTO-A-Y TO WSS-DIS-Y1                             
050000             MOVE LKS-PONTO-B-X TO WSS-DIS-X2                             
050100             MOVE LKS-PONTO-B-Y TO WSS-DIS-Y2                             
050200             PERFORM P4000-CALCULA-DISTANCIA THRU P4000-FIM               
050300             MOVE WSS-DIS-RESULT TO WSS-LADO-AB                           
050400                                                                          
050500             MOVE LKS-PONTO-B-X TO WSS-DIS-X1                             
050600             MOVE LKS-PONTO-B-Y TO WSS-DIS-Y1                             
050700             MOVE LKS-PONTO-C-X TO WSS-DIS-X2                             
050800             MOVE LKS-PONTO-C-Y TO WSS-DIS-Y2                             
050900             PERFORM P4000-CALCULA-DISTANCIA THRU P4000-FIM               
051000             MOVE WSS-DIS-RESULT TO WSS-LADO-BC                           
051100                                                                          
051200             MOVE LKS-PONTO-C-X TO WSS-DIS-X1                             
051300             MOVE LKS-PONTO-C-Y TO WSS-DIS-Y1                             
051400             MOVE LKS-PONTO-A-X TO WSS-DIS-X2                             
051500             MOVE LKS-PONTO-A-Y TO WSS-DIS-Y2                             
051600             PERFORM P4000-CALCULA-DISTANCIA THRU P4000-FIM               
051700             MOVE WSS-DIS-RESULT TO WSS-LADO-CD                           
051800                                                                          
051900        WHEN "2"                                                          
052000             MOVE 4 TO WSS-NLADOS                                         
052100             MOVE LKS-PONTO-A-X TO WSS-DIS-X1                             
052200             MOVE LKS-PONTO-A-Y TO WSS-DIS-Y1                             
052300             MOVE LKS-PONTO-B-X TO WSS-DIS-X2                             
052400             MOVE LKS-PONTO-B-Y TO WSS-DIS-Y2                             
052500             PERFORM P4000-CALCULA-DISTANCIA THRU P4000-FIM               
052600             MOVE WSS-DIS-RESULT TO WSS-LADO-AB                           
052700                                                                          
052800             MOVE LKS-PONTO-B-X TO WSS-DIS-X1                             
052900             MOVE LKS-PONTO-B-Y TO WSS-DIS-Y1                             
053000             MOVE LKS-PONTO-C-X TO WSS-DIS-X2                             
053100             MOVE LKS-PONTO-C-Y TO WSS-DIS-Y2                             
053200             PERFORM P4000-CALCULA-DISTANCIA THRU P4000-FIM               
053300             MOVE WSS-DIS-RESULT TO WSS-LADO-BC                           
053400                                                                          
053500             MOVE LKS-PONTO-C-X TO WSS-DIS-X1                             
053600             MOVE LKS-PONTO-C-Y TO WSS-DIS-Y1                             
053700             MOVE LKS-PONTO-D-X TO WSS-DIS-X2                             
053800             MOVE LKS-PONTO-D-Y TO WSS-DIS-Y2                             
053900             PERFORM P4000-CALCULA-DISTANCIA THRU P4000-FIM               
054000             MOVE WSS-DIS-RESULT TO WSS-LADO-CD                           
054100                                                                          
054200             MOVE LKS-PONTO-D-X TO WSS-DIS-X1                             
054300             MOVE LKS-PONTO-D-Y TO WSS-DIS-Y1                             
054400             MOVE LKS-PONTO-A-X TO WSS-DIS-X2                             
054500             MOVE LKS-PONTO-A-Y TO WSS-DIS-Y2                             
054600             PERFORM P4000-CALCULA-DISTANCIA THRU P4000-FIM               
054700             MOVE WSS-DIS-RESULT TO WSS-LADO-FECHA                        
054800     END-EVALUATE.                                                        
054900                                                                          
055000 P4500-FIM.                                                               
055100     EXIT.                                                                
055200                                                                          
055300*-----------------------------------------------------------------        
055400 P5000-CLASSIFICA-FORMA.                                                  
055500*        CLASSIFICA A FORMA PELO NUMERO DE LADOS IGUAIS, COMO             
055600*        DESCRITO NO MANUAL DE NEGOCIO DESTE SISTEMA.                     
055700*-----------------------------------------------------------------        
055800                                                                          
055900     EVALUATE LKS-FORMA                                                   
056000        WHEN "1"                                                          
056100             MOVE "CIRCLE" TO LKS-TIPO-FORMA                              
056200                                                                          
056300        WHEN "3"                                                          
056400             PERFORM P4500-CALCULA-LADOS THRU P4500-FIM                   
056500             PERFORM P5100-CONTA-IGUAIS  THRU P5100-FIM                   
056600                                                                          
056700             EVALUATE TRUE                                                
056800                WHEN WSS-CONTAGEM (1) EQUAL 3 AND                         
056900                     WSS-CONTAGEM (2) EQUAL 3 AND                         
057000                     WSS-CONTAGEM (3) EQUAL 3                             
057100                     MOVE "EQUILATERAL-TRIANGLE"                          
057200                       TO LKS-TIPO-FORMA                                  
057300                WHEN WSS-CONTAGEM (1) EQUAL 2 OR                          
057400                     WSS-CONTAGEM (2) EQUAL 2 OR                          
057500                     WSS-CONTAGEM (3) EQUAL 2                             
057600                     MOVE "ISOSCELES-TRIANGLE"                            
057700                       TO LKS-TIPO-FORMA                                  
057800                WHEN WSS-CONTAGEM (1) EQUAL 1 AND                         
057900                     WSS-CONTAGEM (2) EQUAL 1 AND                         
058000                     WSS-CONTAGEM (3) EQUAL 1                             
058100                     MOVE "SCALENE-TRIANGLE"                              
058200                       TO LKS-TIPO-FORMA                                  
058300                WHEN OTHER                                                
058400                     MOVE "INVALID" TO LKS-SITUACAO                       
058500             END-EVALUATE                                                 
058600                                                                          
058700        WHEN "2"                                                          
058800             PERFORM P4500-CALCULA-LADOS THRU P4500-FIM                   
058900             PERFORM P5100-CONTA-IGUAIS  THRU P5100-FIM                   
059000                                                                          
059100             EVALUATE TRUE                                                
059200                WHEN WSS-CONTAGEM (1) EQUAL 4 AND                         
059300                     WSS-CONTAGEM (2) EQUAL 4 AND                         
059400                     WSS-CONTAGEM (3) EQUAL 4 AND                         
059500                     WSS-CONTAGEM (4) EQUAL 4                             
059600                     MOVE "SQUARE" TO LKS-TIPO-FORMA                      
059700                WHEN WSS-CONTAGEM (1) EQUAL 2 AND                         
059800                     WSS-CONTAGEM (2) EQUAL 2 AND                         
059900                     WSS-CONTAGEM (3) EQUAL 2 AND                         
060000                     WSS-CONTAGEM (4) EQUAL 2                             
060100                     MOVE "RECTANGLE" TO LKS-TIPO-FORMA                   
060200                WHEN OTHER                                                
060300                     MOVE "INVALID" TO LKS-SITUACAO                       
060400             END-EVALUATE                                                 
060500                                                                          
060600        WHEN OTHER                                                        
060700             MOVE "INVALID" TO LKS-SITUACAO                               
060800     END-EVALUATE.                                                        
060900                                                                          
061000 P5000-FIM.                                                               
061100     EXIT.                                                                
061200                                                                          
061300*-----------------------------------------------------------------        
061400 P5100-CONTA-IGUAIS.                                                      
061500*        PARA CADA LADO DA LISTA (WSS-NLADOS LADOS), CONTA QUANTOS        
061600*        LADOS DA MESMA LISTA TEM O MESMO VALOR ARREDONDADO.              
061700*-----------------------------------------------------------------        
061800                                                                          
061900     MOVE ZEROS TO WSS-CONTAGENS                                          
062000                                                                          
062100     PERFORM P5110-CONTA-LINHA THRU P5110-FIM                             
062200        VARYING WSS-I FROM 1 BY 1                                         
062300          UNTIL WSS-I GREATER WSS-NLADOS.                                 
062400                                                                          
062500 P5100-FIM.                                                               
062600     EXIT.                                                                
062700                                                                          
062800*-----------------------------------------------------------------        
062900 P5110-CONTA-LINHA.                                                       
063000*        PARA O LADO WSS-I, PERCORRE TODOS OS LADOS DA LISTA              
063100*        COMPARANDO O VALOR ARREDONDADO.                                  
063200*-----------------------------------------------------------------        
063300                                                                          
063400     PERFORM P5120-COMPARA-LADO THRU P5120-FIM                            
063500        VARYING WSS-J FROM 1 BY 1                                         
063600          UNTIL WSS-J GREATER WSS-NLADOS.                                 
063700                                                                          
063800 P5110-FIM.                                                               
063900     EXIT.                                                                
064000                                                                          
064100*-----------------------------------------------------------------        
064200 P5120-COMPARA-LADO.                                                      
064300*        COMPARA O LADO WSS-J COM O LADO WSS-I; SE IGUAIS, SOMA           
064400*        NA CONTAGEM DO LADO WSS-I.                                       
064500*-----------------------------------------------------------------        
064600                                                                          
064700     IF WSS-LADO (WSS-I) EQUAL WSS-LADO (WSS-J)                           
064800        ADD 1 TO WSS-CONTAGEM (WSS-I)                                     
064900     END-IF.                                                              
065000                                                                          
065100 P5120-FIM.                                                               
065200     EXIT.                                                                
065300                                                                          
065400*-----------------------------------------------------------------        
065500 P6000-CALCULA-AREA.                                                      
065600*        DESPACHA O CALCULO DE AREA PARA A FORMA INFORMADA.               
065700*-----------------------------------------------------------------        
065800                                                                          
065900     EVALUATE LKS-FORMA                                                   
066000        WHEN "1"                                                          
066100             PERFORM P6100-AREA-CIRCULO    THRU P6100-FIM                 
066200        WHEN "2"                                                          
066300             PERFORM P6200-AREA-RETANGULO  THRU P6200-FIM                 
066400        WHEN "3"                                                          
066500             PERFORM P6300-AREA-TRIANGULO  THRU P6300-FIM                 
066600        WHEN OTHER                                                        
066700             MOVE "INVALID" TO LKS-SITUACAO                               
066800     END-EVALUATE.                                                        
066900                                                                          
067000 P6000-FIM.                                                               
067100     EXIT.                                                                
067200                                                                          
067300*-----------------------------------------------------------------        
067400 P6100-AREA-CIRCULO.                                                      
067500*        RAIO = DISTANCIA(A,B); AREA = PI * RAIO AO QUADRADO.             
067600*-----------------------------------------------------------------        
067700                                                                          
067800     MOVE LKS-PONTO-A-X TO WSS-DIS-X1                                     
067900     MOVE LKS-PONTO-A-Y TO WSS-DIS-Y1                                     
068000     MOVE LKS-PONTO-B-X TO WSS-DIS-X2                                     
068100     MOVE LKS-PONTO-B-Y TO WSS-DIS-Y2                                     
068200     PERFORM P4000-CALCULA-DISTANCIA THRU P4000-FIM                       
068300                                                                          
068400     COMPUTE WSS-ARR-ENTRADA =                                            
068500             WSS-PI * WSS-DIS-RESULT * WSS-DIS-RESULT                     
068600     PERFORM P3000-ARREDONDA-3DIG THRU P3000-FIM                          
068700     MOVE WSS-ARR-SAIDA TO LKS-VALOR (1).                                 
068800                                                                          
068900 P6100-FIM.                                                               
069000     EXIT.                                                                
069100                                                                          
069200*-----------------------------------------------------------------        
069300 P6200-AREA-RETANGULO.                                                    
069400*        LADO1 = DISTANCIA(A,B); LADO2 = DISTANCIA(B,C);                  
069500*        AREA = LADO1 * LADO2.                                            
069600*-----------------------------------------------------------------        
069700                                                                          
069800     MOVE LKS-PONTO-A-X TO WSS-DIS-X1                                     
069900     MOVE LKS-PONTO-A-Y TO WSS-DIS-Y1                                     
070000     MOVE LKS-PONTO-B-X TO WSS-DIS-X2                                     
070100     MOVE LKS-PONTO-B-Y TO WSS-DIS-Y2                                     
070200     PERFORM P4000-CALCULA-DISTANCIA THRU P4000-FIM                       
070300     MOVE WSS-DIS-RESULT TO WSS-LADO-AB                                   
070400                                                                          
070500     MOVE LKS-PONTO-B-X TO WSS-DIS-X1                                     
070600     MOVE LKS-PONTO-B-Y TO WSS-DIS-Y1                                     
070700     MOVE LKS-PONTO-C-X TO WSS-DIS-X2                                     
070800     MOVE LKS-PONTO-C-Y TO WSS-DIS-Y2                                     
070900     PERFORM P4000-CALCULA-DISTANCIA THRU P4000-FIM                       
071000     MOVE WSS-DIS-RESULT TO WSS-LADO-BC                                   
071100                                                                          
071200     COMPUTE WSS-ARR-ENTRADA = WSS-LADO-AB * WSS-LADO-BC                  
071300     PERFORM P3000-ARREDONDA-3DIG THRU P3000-FIM                          
071400     MOVE WSS-ARR-SAIDA TO LKS-VALOR (1).                                 
071500                                                                          
071600 P6200-FIM.                                                               
071700     EXIT.                                                                
071800                                                                          
071900*-----------------------------------------------------------------        
072000 P6300-AREA-TRIANGULO.                                                    
072100*        FORMULA DE HERON: S = (D1+D2+D3)/2, ARREDONDADO A 3              
072200*        ALGARISMOS; AREA = RAIZ( S*(S-D1)*(S-D2)*(S-D3) ).               
072300*-----------------------------------------------------------------        
072400                                                                          
072500     MOVE 3 TO WSS-NLADOS                                                 
072600     PERFORM P4500-CALCULA-LADOS THRU P4500-FIM                           
072700                                                                          
072800     COMPUTE WSS-ARR-ENTRADA =                                            
072900             (WSS-LADO-AB + WSS-LADO-BC + WSS-LADO-CD) / 2                
073000     PERFORM P3000-ARREDONDA-3DIG THRU P3000-FIM                          
073100     MOVE WSS-ARR-SAIDA TO WSS-HER-SEMIP                                  
073200                                                                          
073300     COMPUTE WSS-HER-F1 = WSS-HER-SEMIP - WSS-LADO-AB                     
073400     COMPUTE WSS-HER-F2 = WSS-HER-SEMIP - WSS-LADO-BC                     
073500     COMPUTE WSS-HER-F3 = WSS-HER-SEMIP - WSS-LADO-CD                     
073600                                                                          
073700     COMPUTE WSS-HER-PROD = WSS-HER-SEMIP * WSS-HER-F1                    
073800                           * WSS-HER-F2   * WSS-HER-F3                    
073900                                                                          
074000     COMPUTE WSS-ARR-ENTRADA = FUNCTION SQRT (WSS-HER-PROD)               
074100     PERFORM P3000-ARREDONDA-3DIG THRU P3000-FIM                          
074200     MOVE WSS-ARR-SAIDA TO LKS-VALOR (1).                                 
074300                                                                          
074400 P6300-FIM.                                                               
074500     EXIT.                                                                
074600                                                                          
074700*-----------------------------------------------------------------        
074800 P7000-CALCULA-ANGULOS.                                                   
074900*        PARA CADA VERTICE DA FORMA, CALCULA O ANGULO INTERNO             
075000*        ENTRE OS DOIS VERTICES VIZINHOS (O PRIMEIRO E O ULTIMO           
075100*        VERTICE SE FECHAM ENTRE SI, FORMANDO O CONTORNO).                
075200*-----------------------------------------------------------------        
075300                                                                          
075400     MOVE ZEROS TO WSS-ANGULOS                                            
075500                                                                          
075600     PERFORM P7050-UM-VERTICE THRU P7050-FIM                              
075700        VARYING WSS-I FROM 1 BY 1                                         
075800          UNTIL WSS-I GREATER LKS-NPONTOS.                                
075900                                                                          
076000 P7000-FIM.                                                               
076100     EXIT.                                                                
076200                                                                          
076300*-----------------------------------------------------------------        
076400 P7050-UM-VERTICE.                                                        
076500*        MONTA OS 3 PONTOS (ATUAL, PROXIMO E ANTERIOR) DO VERTICE         
076600*        WSS-I E CHAMA O CALCULO DO ANGULO NESSE VERTICE.                 
076700*-----------------------------------------------------------------        
076800                                                                          
076900     IF WSS-I EQUAL 1                                                     
077000        MOVE LKS-NPONTOS TO WSS-ANT-IDX                                   
077100     ELSE                                                                 
077200        COMPUTE WSS-ANT-IDX = WSS-I - 1                                   
077300     END-IF                                                               
077400                                                                          
077500     IF WSS-I EQUAL LKS-NPONTOS                                           
077600        MOVE 1 TO WSS-PROX-IDX                                            
077700     ELSE                                                                 
077800        COMPUTE WSS-PROX-IDX = WSS-I + 1                                  
077900     END-IF                                                               
078000                                                                          
078100     MOVE LKS-PONTO-X (WSS-I)        TO WSS-VTX-AX                        
078200     MOVE LKS-PONTO-Y (WSS-I)        TO WSS-VTX-AY                        
078300     MOVE LKS-PONTO-X (WSS-PROX-IDX) TO WSS-VTX-BX                        
078400     MOVE LKS-PONTO-Y (WSS-PROX-IDX) TO WSS-VTX-BY                        
078500     MOVE LKS-PONTO-X (WSS-ANT-IDX)  TO WSS-VTX-CX                        
078600     MOVE LKS-PONTO-Y (WSS-ANT-IDX)  TO WSS-VTX-CY                        
078700                                                                          
078800     PERFORM P7100-CALCULA-UM-ANGULO THRU P7100-FIM                       
078900                                                                          
079000     MOVE WSS-VTX-ANGGRAU TO WSS-ANGULO (WSS-I).                          
079100                                                                          
079200 P7050-FIM.                                                               
079300     EXIT.                                                                
079400                                                                          
079500*-----------------------------------------------------------------        
079600 P7100-CALCULA-UM-ANGULO.                                                 
079700*        ANGULO NO VERTICE A=(WSS-VTX-AX,AY) ENTRE OS PONTOS              
079800*        B=(BX,BY) E C=(CX,CY).  RESULTADO EM GRAUS, JA                   
079900*        ARREDONDADO, EM WSS-VTX-ANGGRAU.                                 
080000*-----------------------------------------------------------------        
080100                                                                          
080200     COMPUTE WSS-VTX-ABX = WSS-VTX-BX - WSS-VTX-AX                        
080300     COMPUTE WSS-VTX-ABY = WSS-VTX-BY - WSS-VTX-AY                        
080400     COMPUTE WSS-VTX-ACX = WSS-VTX-CX - WSS-VTX-AX                        
080500     COMPUTE WSS-VTX-ACY = WSS-VTX-CY - WSS-VTX-AY                        
080600                                                                          
080700     COMPUTE WSS-VTX-PRODESC = (WSS-VTX-ABX * WSS-VTX-ACX)                
080800                              + (WSS-VTX-ABY * WSS-VTX-ACY)               
080900                                                                          
081000     MOVE WSS-VTX-AX TO WSS-DIS-X1                                        
081100     MOVE WSS-VTX-AY TO WSS-DIS-Y1                                        
081200     MOVE WSS-VTX-BX TO WSS-DIS-X2                                        
081300     MOVE WSS-VTX-BY TO WSS-DIS-Y2                                        
081400     PERFORM P4000-CALCULA-DISTANCIA THRU P4000-FIM                       
081500     MOVE WSS-DIS-RESULT TO WSS-VTX-DISTAB                                
081600                                                                          
081700     MOVE WSS-VTX-AX TO WSS-DIS-X1                                        
081800     MOVE WSS-VTX-AY TO WSS-DIS-Y1                                        
081900     MOVE WSS-VTX-CX TO WSS-DIS-X2                                        
082000     MOVE WSS-VTX-CY TO WSS-DIS-Y2                                        
082100     PERFORM P4000-CALCULA-DISTANCIA THRU P4000-FIM                       
082200     MOVE WSS-DIS-RESULT TO WSS-VTX-DISTAC                                
082300                                                                          
082400     IF WSS-VTX-DISTAB EQUAL ZERO OR WSS-VTX-DISTAC EQUAL ZERO            
082500        MOVE ZERO TO WSS-VTX-ANGGRAU                                      
082600     ELSE                                                                 
082700        COMPUTE WSS-ARR-ENTRADA = WSS-VTX-PRODESC /                       
082800                (WSS-VTX-DISTAB * WSS-VTX-DISTAC)                         
082900        PERFORM P3000-ARREDONDA-3DIG THRU P3000-FIM                       
083000        MOVE WSS-ARR-SAIDA TO WSS-VTX-COSSENO                             
083100                                                                          
083200        MOVE WSS-VTX-COSSENO TO WSS-ACO-COSSENO                           
083300        PERFORM P7200-ARCO-COSSENO THRU P7200-FIM                         
083400        MOVE WSS-ACO-RESULT TO WSS-VTX-ANGRAD                             
083500                                                                          
083600        COMPUTE WSS-ANG-ENTRADA =                                         
083700                (WSS-VTX-ANGRAD * 180) / WSS-PI                           
083800        PERFORM P3500-ARREDONDA-2DEC THRU P3500-FIM                       
083900        MOVE WSS-ANG-SAIDA TO WSS-VTX-ANGGRAU                             
084000     END-IF.                                                              
084100                                                                          
084200 P7100-FIM.                                                               
084300     EXIT.                                                                
084400                                                                          
084500*-----------------------------------------------------------------        
084600 P7200-ARCO-COSSENO.                                                      
084700*        ARCO-COSSENO DE WSS-ACO-COSSENO (ENTRE -1 E 1), EM               
084800*        RADIANOS, USANDO A IDENTIDADE                                    
084900*        ARCCOS(X) = ARCTAN( RAIZ(1-X*X) / X ), COM AJUSTE DE             
085000*        QUADRANTE PARA X NEGATIVO OU ZERO - O MESMO RECURSO DE           
085100*        FUNCAO INTRINSECA (SQRT/ATAN) JA USADO NO CALCULO DE             
085200*        DISTANCIA ENTRE COORDENADAS GEOGRAFICAS DO PROGRAMA              
085300*        FAZDISTRIB.                                                      
085400*-----------------------------------------------------------------        
085500                                                                          
085600     IF WSS-ACO-COSSENO EQUAL ZERO                                        
085700        COMPUTE WSS-ACO-RESULT = WSS-PI / 2                               
085800     ELSE                                                                 
085900        COMPUTE WSS-ACO-SENO2 =                                           
086000                1 - (WSS-ACO-COSSENO * WSS-ACO-COSSENO)                   
086100        IF WSS-ACO-SENO2 LESS THAN ZERO                                   
086200           MOVE ZERO TO WSS-ACO-SENO2                                     
086300        END-IF                                                            
086400                                                                          
086500        COMPUTE WSS-ACO-RAZAO =                                           
086600                FUNCTION SQRT (WSS-ACO-SENO2) / WSS-ACO-COSSENO           
086700                                                                          
086800        COMPUTE WSS-ACO-RESULT =                                          
086900                FUNCTION ATAN (WSS-ACO-RAZAO)                             
087000                                                                          
087100        IF WSS-ACO-COSSENO LESS THAN ZERO                                 
087200           COMPUTE WSS-ACO-RESULT = WSS-ACO-RESULT + WSS-PI               
087300        END-IF                                                            
087400     END-IF.                                                              
087500                                                                          
087600 P7200-FIM.                                                               
087700     EXIT.                                                                
087800                                                                          
087900 END PROGRAM CALCFORMA.                                                   
