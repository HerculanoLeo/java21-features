000100******************************************************************      
000200* FORMARES.CPY                                                          
000300* LAYOUT DO REGISTRO DE SAIDA DO RELATORIO DE FORMAS (ARQUIVO           
000400* FORMASAI, SAIDA DO FAZFORMAS).  CADA PEDIDO LIDO GERA UMA             
000500* LINHA DE DETALHE; APOS O FIM DO ARQUIVO DE ENTRADA E ESCRITO          
000600* UM BLOCO DE TOTAIS REUTILIZANDO A MESMA AREA DE 132 POSICOES.         
000700*-----------------------------------------------------------------      
000800* 1995-02-09  GAN  OS-0441  VERSAO ORIGINAL - SOMENTE DETALHE.          
000900* 1996-07-15  GAN  OS-0558  INCLUIDO BLOCO DE TOTAIS (FRS-TOTAIS)       
001000*                           REDEFININDO A LINHA DE DETALHE.             
001100* 1999-01-08  MCS  OS-0744  AJUSTE Y2K - NENHUM CAMPO DE DATA           
001200*                           NESTE LAYOUT; REVISADO POR PRECAUCAO.       
001300******************************************************************      
001400 01  FRS-DETALHE.                                                       
001500*        NUMERO SEQUENCIAL DO PEDIDO DE ENTRADA (ECOA A POSICAO         
001600*        RELATIVA DO REGISTRO NO ARQUIVO FORMAENT).                     
001700     03  FRS-SEQ                 PIC 9(004).                            
001800     03  FILLER                  PIC X(003) VALUE SPACES.               
001900*        OPERACAO ECOADA DO PEDIDO (1/2/3/4).                           
002000     03  FRS-OPERACAO            PIC X(001).                            
002100     03  FILLER                  PIC X(003) VALUE SPACES.               
002200*        SITUACAO DO PROCESSAMENTO DESTE PEDIDO.                        
002300     03  FRS-SITUACAO            PIC X(007).                            
002400         88  FRS-SIT-OK                  VALUE "OK     ".               
002500         88  FRS-SIT-INVALIDA            VALUE "INVALID".               
002600     03  FILLER                  PIC X(003) VALUE SPACES.               
002700*        NOME DO TIPO DE FORMA (SOMENTE OPERACAO 1).                    
002800     03  FRS-TIPO-FORMA          PIC X(020).                            
002900     03  FILLER                  PIC X(003) VALUE SPACES.               
003000*        ATE 4 VALORES NUMERICOS (DISTANCIAS, AREA OU ANGULOS,          
003100*        CONFORME A OPERACAO DO PEDIDO).                                
003200     03  FRS-VALOR OCCURS 4 TIMES                                       
003300                   INDEXED BY FRS-IDX-VALOR.                            
003400         05  FRS-VALOR-NUM       PIC S9(7)V9(2)                         
003500                                  SIGN LEADING SEPARATE.                
003600         05  FILLER              PIC X(002) VALUE SPACES.               
003700     03  FILLER                  PIC X(040) VALUE SPACES.               
003800*                                                                       
003900* REDEFINICAO DA MESMA AREA DE 132 POSICOES PARA O BLOCO DE             
004000* TOTAIS DE CONTROLE, ESCRITO APOS O FIM DO ARQUIVO DE ENTRADA.         
004100* O PROGRAMA MOVE O ROTULO E O CONTADOR DESEJADO E ESCREVE A            
004200* LINHA, REPETINDO A OPERACAO PARA CADA TOTAL DO BLOCO.                 
004300 01  FRS-TOTAIS REDEFINES FRS-DETALHE.                                  
004400     03  FRS-TOT-ROTULO          PIC X(040).                            
004500     03  FRS-TOT-VALOR           PIC ZZZ,ZZZ,ZZ9.                       
004600     03  FILLER                  PIC X(081) VALUE SPACES.               
