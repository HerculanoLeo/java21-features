000100******************************************************************      
000200* FORMAREQ.CPY                                                          
000300* LAYOUT DO REGISTRO DE PEDIDO DE CALCULO DE FORMA GEOMETRICA           
000400* (ARQUIVO FORMAENT, ENTRADA DO FAZFORMAS).  TAMANHO FIXO 83            
000500* POSICOES, UM REGISTRO POR FORMA A PROCESSAR.                          
000600*-----------------------------------------------------------------      
000700* 1995-02-09  GAN  OS-0441  VERSAO ORIGINAL.                            
000800* 1998-11-20  GAN  OS-0703  AJUSTE DE VIRADA DE SECULO - CAMPO          
000900*                           FRQ-NPONTOS PASSOU A SER VALIDADO           
001000*                           CONTRA TABELA DE FORMA ANTES DE LER.        
001100* 2003-06-04  RPL  OS-0915  INCLUIDA REDEFINICAO COM NOMES DE           
001200*                           VERTICE (A/B/C/D) PARA FACILITAR A          
001300*                           LEITURA DO FAZFORMAS E DO CALCFORMA.        
001400******************************************************************      
001500 01  FRQ-REGISTRO.                                                      
001600*        CODIGO DA OPERACAO SOLICITADA PELO PEDIDO                      
001700*        1 = TIPO     2 = DISTANCIAS  3 = AREA   4 = ANGULOS            
001800     03  FRQ-OPERACAO            PIC X(01).                             
001900*        CODIGO DA FORMA GEOMETRICA DO PEDIDO                           
002000*        1 = CIRCULO  2 = RETANGULO   3 = TRIANGULO                     
002100     03  FRQ-FORMA               PIC X(01).                             
002200*        QUANTIDADE DE VERTICES INFORMADOS NESTE PEDIDO (2,3,4)         
002300     03  FRQ-NPONTOS             PIC 9(01).                             
002400*        TABELA DE VERTICES - ATE 4 PONTOS CARTESIANOS.  OS             
002500*        PONTOS NAO UTILIZADOS PELA FORMA VEM COM ESPACO/ZERO.          
002600     03  FRQ-PONTO OCCURS 4 TIMES                                       
002700                   INDEXED BY FRQ-IDX-PONTO.                            
002800         05  FRQ-PONTO-X.                                               
002900             07  FRQ-PONTO-X-VAL PIC S9(4)V9(4)                         
003000                                  SIGN LEADING SEPARATE.                
003100             07  FILLER          PIC X(01).                             
003200         05  FRQ-PONTO-Y.                                               
003300             07  FRQ-PONTO-Y-VAL PIC S9(4)V9(4)                         
003400                                  SIGN LEADING SEPARATE.                
003500             07  FILLER          PIC X(01).                             
003600*                                                                       
003700* REDEFINICAO DA TABELA DE VERTICES COM NOMES DE PONTO, NA ORDEM        
003800* A-B-C-D, PARA USO DIRETO NAS FORMULAS DE DISTANCIA/AREA/ANGULO        
003900* (EVITA FICAR O TEMPO TODO INDEXANDO FRQ-PONTO NA PROCEDURE).          
004000 01  FRQ-REGISTRO-NOMEADO REDEFINES FRQ-REGISTRO.                       
004100     03  FILLER                  PIC X(03).                             
004200     03  FRQ-PONTO-A.                                                   
004300         05  FRQ-PONTO-A-X       PIC S9(4)V9(4)                         
004400                                  SIGN LEADING SEPARATE.                
004500         05  FILLER              PIC X(01).                             
004600         05  FRQ-PONTO-A-Y       PIC S9(4)V9(4)                         
004700                                  SIGN LEADING SEPARATE.                
004800         05  FILLER              PIC X(01).                             
004900     03  FRQ-PONTO-B.                                                   
005000         05  FRQ-PONTO-B-X       PIC S9(4)V9(4)                         
005100                                  SIGN LEADING SEPARATE.                
005200         05  FILLER              PIC X(01).                             
005300         05  FRQ-PONTO-B-Y       PIC S9(4)V9(4)                         
005400                                  SIGN LEADING SEPARATE.                
005500         05  FILLER              PIC X(01).                             
005600     03  FRQ-PONTO-C.                                                   
005700         05  FRQ-PONTO-C-X       PIC S9(4)V9(4)                         
005800                                  SIGN LEADING SEPARATE.                
005900         05  FILLER              PIC X(01).                             
006000         05  FRQ-PONTO-C-Y       PIC S9(4)V9(4)                         
006100                                  SIGN LEADING SEPARATE.                
006200         05  FILLER              PIC X(01).                             
006300     03  FRQ-PONTO-D.                                                   
006400         05  FRQ-PONTO-D-X       PIC S9(4)V9(4)                         
006500                                  SIGN LEADING SEPARATE.                
006600         05  FILLER              PIC X(01).                             
006700         05  FRQ-PONTO-D-Y       PIC S9(4)V9(4)                         
006800                                  SIGN LEADING SEPARATE.                
006900         05  FILLER              PIC X(01).                             
