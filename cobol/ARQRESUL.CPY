000100******************************************************************      
000200* ARQRESUL.CPY                                                          
000300* LAYOUT DO REGISTRO DE RESULTADO DA CONFERENCIA DE ARQUIVOS            
000400* (UNIDADE SECUNDARIA DE VERIFICACAO DE ARQUIVOS).  LINHA TEXTO         
000500* COM CAMPOS SEPARADOS POR "|", UMA POR ARQUIVO CONFERIDO.  O           
000600* PERCURSO DE DIRETORIOS E O CALCULO DO DIGEST SHA-256 SAO              
000700* FEITOS POR ROTINA EXTERNA (FORA DO ESCOPO DESTE COPY) - AQUI          
000800* SO INTERESSA O LAYOUT DA LINHA DE RESULTADO.                          
000900*-----------------------------------------------------------------      
001000* 1997-04-02  RPL  OS-0622  VERSAO ORIGINAL.                            
001100* 1999-02-19  MCS  OS-0751  AJUSTE Y2K - CAMPO ARQ-RES-DURACAO          
001200*                           REVISADO (SEGUNDOS, SEM COMPONENTE          
001300*                           DE DATA - NENHUM IMPACTO).                  
001400******************************************************************      
001500 01  ARQ-RESULTADO-REG.                                                 
001600*        "SUCESS" OU "FALHA" - RESULTADO DA CONFERENCIA.                
001700     03  ARQ-RES-SUCESSO         PIC X(005).                            
001800     03  FILLER                  PIC X(001) VALUE "|".                  
001900*        PREFIXO FIXO DO ALGORITMO DE DIGEST USADO PELA ROTINA          
002000*        EXTERNA, SEGUIDO DO HASH EM HEXADECIMAL.                       
002100     03  ARQ-RES-PREFIXO-HASH    PIC X(007) VALUE "SHA256:".            
002200     03  ARQ-RES-HASH            PIC X(064).                            
002300     03  FILLER                  PIC X(001) VALUE "|".                  
002400*        CAMINHO ABSOLUTO DO ARQUIVO CONFERIDO.                         
002500     03  ARQ-RES-CAMINHO         PIC X(255).                            
002600     03  FILLER                  PIC X(001) VALUE "|".                  
002700*        TAMANHO DO ARQUIVO EM BYTES.                                   
002800     03  ARQ-RES-TAMANHO         PIC 9(012).                            
002900     03  FILLER                  PIC X(001) VALUE "|".                  
003000*        DURACAO DA CONFERENCIA DESTE ARQUIVO, EM SEGUNDOS.             
003100     03  ARQ-RES-DURACAO         PIC 9(006).                            
003200     03  FILLER                  PIC X(001) VALUE SPACE.                
003300*                                                                       
003400* REDEFINICAO EM FAIXA UNICA, USADA PELO RELARQUIVO NA MONTAGEM         
003500* DA LINHA VIA STRING E NA GRAVACAO DO REGISTRO LINE SEQUENTIAL.        
003600 01  ARQ-RESULTADO-FAIXA REDEFINES ARQ-RESULTADO-REG                    
003700                          PIC X(354).                                   
