000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.   FAZFORMAS.                                                 
000300 AUTHOR.       GAN.                                                       
000400 INSTALLATION. HBSIS-GO.                                                  
000500 DATE-WRITTEN. 1995-02-09.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.     USO INTERNO - LOGISTICA.                                   
000800                                                                          
000900******************************************************************        
001000*  FAZFORMAS                                                              
001100*  LOTE DRIVER DO CALCULO DE FORMAS GEOMETRICAS.  LE O ARQUIVO            
001200*  FORMAENT (UM PEDIDO DE CALCULO POR LINHA), CHAMA O MOTOR               
001300*  CALCFORMA PARA CADA PEDIDO E GRAVA O RESULTADO NO ARQUIVO              
001400*  FORMASAI.  AO FINAL DO ARQUIVO DE ENTRADA, GRAVA UM BLOCO DE           
001500*  TOTAIS DE CONTROLE NO MESMO ARQUIVO DE SAIDA.                          
001600*                                                                         
001700*  ESTE PROGRAMA SUBSTITUIU, NESTA VERSAO, O ANTIGO FAZDISTRIB            
001800*  (CALCULO DE DISTANCIA CLIENTE X VENDEDOR) QUANDO A AREA DE             
001900*  LOGISTICA PASSOU A RECEBER TAMBEM PEDIDOS DE CALCULO DE AREA E         
002000*  PERIMETRO DE TERRENOS (CIRCULARES, RETANGULARES E TRIANGULARES)        
002100*  DOS LEVANTAMENTOS TOPOGRAFICOS.                                        
002200*-----------------------------------------------------------------        
002300*  HISTORICO DE ALTERACOES                                                
002400*-----------------------------------------------------------------        
002500* 1995-02-09  GAN  OS-0441  VERSAO ORIGINAL - LEITURA DE FORMAENT         
002600*                           CHAMADA AO CALCFORMA E GRAVACAO DO            
002700*                           DETALHE EM FORMASAI.                          
002800* 1995-05-02  GAN  OS-0467  INCLUIDOS CONTADORES DE PEDIDO POR            
002900*                           FORMA E BLOCO DE TOTAIS AO FINAL.             
003000* 1998-12-04  MCS  OS-0739  VIRADA DE SECULO - REVISADOS TODOS OS         
003100*                           CAMPOS NUMERICOS DESTE PROGRAMA; NAO          
003200*                           HA CAMPO DE DATA, SEM IMPACTO.                
003300* 2003-06-04  RPL  OS-0915  SUBSTITUIDO O ANTIGO CALCULO DE               
003400*                           DISTANCIA CLIENTE X VENDEDOR POR ESTE         
003500*                           LOTE DE FORMAS GEOMETRICAS.                   
003600* 2008-10-14  RPL  OS-1122  INCLUIDO CONTADOR DE INVALIDOS                
003700*                           NO BLOCO DE TOTAIS, A PEDIDO DA               
003800*                           AUDITORIA DE LOGISTICA.                       
003900******************************************************************        
004000                                                                          
004100 ENVIRONMENT DIVISION.                                                    
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT SHAPE-REQUEST ASSIGN TO FORMAENT                              
004500            ORGANIZATION  IS LINE SEQUENTIAL                              
004600            FILE STATUS   IS FS-FORMAENT.                                 
004700                                                                          
004800     SELECT SHAPE-REPORT  ASSIGN TO FORMASAI                              
004900            ORGANIZATION  IS LINE SEQUENTIAL                              
005000            FILE STATUS   IS FS-FORMASAI.                                 
005100                                                                          
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400                                                                          
005500 FD  SHAPE-REQUEST                                                        
005600     LABEL RECORD IS STANDARD                                             
005700     VALUE OF FILE-ID IS 'FORMAENT'.                                      
005800                                                                          
005900 COPY "FORMAREQ.CPY".                                                     
006000                                                                          
006100 FD  SHAPE-REPORT                                                         
006200     LABEL RECORD IS STANDARD                                             
006300     VALUE OF FILE-ID IS 'FORMASAI'.                                      
006400                                                                          
006500 COPY "FORMARES.CPY".                                                     
006600                                                                          
006700 WORKING-STORAGE SECTION.                                                 
006800 77  FS-FORMAENT             PIC X(002) VALUE "00".                       
006900 77  FS-FORMASAI             PIC X(002) VALUE "00".                       
007000                                                                          
007100*----------- CONTADORES DE CONTROLE (SEMPRE COMP) ----------------        
007200 77  WS-TOTAL-LIDOS          PIC 9(07) COMP VALUE ZERO.                   
007300 77  WS-TOTAL-OK             PIC 9(07) COMP VALUE ZERO.                   
007400 77  WS-TOTAL-INVALIDOS      PIC 9(07) COMP VALUE ZERO.                   
007500 77  WS-SEQ                  PIC 9(04) COMP VALUE ZERO.                   
007600 77  WS-I                    PIC S9(04) COMP VALUE ZERO.                  
007700                                                                          
007800 01  WS-CONTADORES-FORMA.                                                 
007900     03  WS-CONT-FORMA OCCURS 3 TIMES                                     
008000                       INDEXED BY WS-IDX-FORMA                            
008100                                  PIC 9(07) COMP VALUE ZERO.              
008200     03  FILLER                  PIC X(01).                               
008300*        REDEFINICAO COM NOME, UMA POSICAO PARA CADA CODIGO DE            
008400*        FORMA (1-CIRCULO, 2-RETANGULO, 3-TRIANGULO).                     
008500 01  WS-CONTADORES-NOMEADO REDEFINES WS-CONTADORES-FORMA.                 
008600     03  WS-CONT-CIRCULO      PIC 9(07) COMP.                             
008700     03  WS-CONT-RETANGULO    PIC 9(07) COMP.                             
008800     03  WS-CONT-TRIANGULO    PIC 9(07) COMP.                             
008900     03  FILLER                  PIC X(01).                               
009000                                                                          
009100*----------- AREA DE CHAMADA DO MOTOR CALCFORMA ------------------        
009200*        MESMO LAYOUT DO LKS-PARAMETRO-FORMA DO CALCFORMA.CBL.            
009300 01  WS-PARAMETRO-FORMA.                                                  
009400     05  WS-PF-OPERACAO       PIC X(01).                                  
009500     05  WS-PF-FORMA          PIC X(01).                                  
009600     05  WS-PF-NPONTOS        PIC 9(01).                                  
009700     05  WS-PF-PONTOS.                                                    
009800         10  WS-PF-PONTO OCCURS 4 TIMES                                   
009900                         INDEXED BY WS-IDX-PONTO.                         
010000             15  WS-PF-PONTO-X PIC S9(4)V9(4).                            
010100             15  WS-PF-PONTO-Y PIC S9(4)V9(4).                            
010200     05  WS-PF-SITUACAO       PIC X(07).                                  
010300     05  WS-PF-TIPO-FORMA     PIC X(20).                                  
010400     05  WS-PF-VALOR OCCURS 4 TIMES                                       
010500                     INDEXED BY WS-IDX-VALOR                              
010600                                PIC S9(7)V9(2).                           
010700     05  FILLER                  PIC X(01).                               
010800                                                                          
010900 PROCEDURE DIVISION.                                                      
011000                                                                          
011100 000-INICIO.                                                              
011200                                                                          
011300     OPEN INPUT  SHAPE-REQUEST                                            
011400     OPEN OUTPUT SHAPE-REPORT                                             
011500                                                                          
011600     READ SHAPE-REQUEST NEXT                                              
011700                                                                          
011800     PERFORM 100-LER-PEDIDO UNTIL FS-FORMAENT NOT EQUAL "00"              
011900                                                                          
012000     PERFORM 200-GRAVAR-TOTAIS THRU 200-FIM                               
012100                                                                          
012200     CLOSE SHAPE-REQUEST                                                  
012300     CLOSE SHAPE-REPORT                                                   
012400                                                                          
012500     GOBACK.                                                              
012600                                                                          
012700*-----------------------------------------------------------------        
012800 100-LER-PEDIDO.                                                          
012900*        PARA CADA LINHA DE FORMAENT, MONTA O PARAMETRO DO                
013000*        MOTOR, CHAMA O CALCFORMA E GRAVA O DETALHE EM FORMASAI.          
013100*-----------------------------------------------------------------        
013200                                                                          
013300     ADD 1 TO WS-SEQ                                                      
013400     ADD 1 TO WS-TOTAL-LIDOS                                              
013500                                                                          
013600     PERFORM 110-PROCESSAR-PEDIDO THRU 110-FIM                            
013700                                                                          
013800     READ SHAPE-REQUEST NEXT.                                             
013900                                                                          
014000 100-FIM.                                                                 
014100     EXIT.                                                                
014200                                                                          
014300*-----------------------------------------------------------------        
014400 110-PROCESSAR-PEDIDO.                                                    
014500                                                                          
014600     MOVE FRQ-OPERACAO  TO WS-PF-OPERACAO                                 
014700     MOVE FRQ-FORMA     TO WS-PF-FORMA                                    
014800     MOVE FRQ-NPONTOS   TO WS-PF-NPONTOS                                  
014900                                                                          
015000     PERFORM 111-MOVE-PONTO THRU 111-FIM                                  
015100        VARYING WS-I FROM 1 BY 1 UNTIL WS-I GREATER 4                     
015200                                                                          
015300     CALL "CALCFORMA" USING WS-PARAMETRO-FORMA                            
015400                                                                          
015500     MOVE WS-SEQ          TO FRS-SEQ                                      
015600     MOVE FRQ-OPERACAO    TO FRS-OPERACAO                                 
015700     MOVE WS-PF-SITUACAO  TO FRS-SITUACAO                                 
015800     MOVE WS-PF-TIPO-FORMA TO FRS-TIPO-FORMA                              
015900                                                                          
016000     PERFORM 112-MOVE-VALOR THRU 112-FIM                                  
016100        VARYING WS-I FROM 1 BY 1 UNTIL WS-I GREATER 4                     
016200                                                                          
016300     WRITE FRS-DETALHE                                                    
016400                                                                          
016500     IF WS-PF-SITUACAO EQUAL "OK     "                                    
016600        ADD 1 TO WS-TOTAL-OK                                              
016700        EVALUATE WS-PF-FORMA                                              
016800           WHEN "1" ADD 1 TO WS-CONT-CIRCULO                              
016900           WHEN "2" ADD 1 TO WS-CONT-RETANGULO                            
017000           WHEN "3" ADD 1 TO WS-CONT-TRIANGULO                            
017100        END-EVALUATE                                                      
017200     ELSE                                                                 
017300        ADD 1 TO WS-TOTAL-INVALIDOS                                       
017400     END-IF.                                                              
017500                                                                          
017600                                                                          
017700 110-FIM.                                                                 
017800     EXIT.                                                                
017900                                                                          
018000*-----------------------------------------------------------------        
018100 111-MOVE-PONTO.                                                          
018200*        COPIA UM PONTO CARTESIANO DO PEDIDO PARA A AREA DE               
018300*        CHAMADA DO MOTOR CALCFORMA.                                      
018400*-----------------------------------------------------------------        
018500                                                                          
018600     MOVE FRQ-PONTO-X-VAL (WS-I) TO WS-PF-PONTO-X (WS-I)                  
018700     MOVE FRQ-PONTO-Y-VAL (WS-I) TO WS-PF-PONTO-Y (WS-I).                 
018800                                                                          
018900 111-FIM.                                                                 
019000     EXIT.                                                                
019100                                                                          
019200*-----------------------------------------------------------------        
019300 112-MOVE-VALOR.                                                          
019400*        COPIA UM VALOR DEVOLVIDO PELO CALCFORMA PARA A LINHA DE          
019500*        DETALHE DE SAIDA.                                                
019600*-----------------------------------------------------------------        
019700                                                                          
019800     MOVE WS-PF-VALOR (WS-I) TO FRS-VALOR-NUM (WS-I).                     
019900                                                                          
020000 112-FIM.                                                                 
020100     EXIT.                                                                
020200                                                                          
020300*-----------------------------------------------------------------        
020400 200-GRAVAR-TOTAIS.                                                       
020500*        GRAVA O BLOCO DE TOTAIS DE CONTROLE, REUTILIZANDO A              
020600*        AREA DE 132 POSICOES DO DETALHE (FRS-TOTAIS REDEFINES).          
020700*-----------------------------------------------------------------        
020800                                                                          
020900     MOVE "TOTAL DE PEDIDOS LIDOS"              TO FRS-TOT-ROTULO         
021000     MOVE WS-TOTAL-LIDOS                        TO FRS-TOT-VALOR          
021100     WRITE FRS-TOTAIS                                                     
021200                                                                          
021300     MOVE "TOTAL DE PEDIDOS PROCESSADOS COM OK"  TO FRS-TOT-ROTULO        
021400     MOVE WS-TOTAL-OK                           TO FRS-TOT-VALOR          
021500     WRITE FRS-TOTAIS                                                     
021600                                                                          
021700     MOVE "TOTAL DE PEDIDOS INVALIDOS"           TO FRS-TOT-ROTULO        
021800     MOVE WS-TOTAL-INVALIDOS                    TO FRS-TOT-VALOR          
021900     WRITE FRS-TOTAIS                                                     
022000                                                                          
022100     MOVE "TOTAL DE PEDIDOS DE CIRCULO"          TO FRS-TOT-ROTULO        
022200     MOVE WS-CONT-CIRCULO                       TO FRS-TOT-VALOR          
022300     WRITE FRS-TOTAIS                                                     
022400                                                                          
022500     MOVE "TOTAL DE PEDIDOS DE RETANGULO"        TO FRS-TOT-ROTULO        
022600     MOVE WS-CONT-RETANGULO                     TO FRS-TOT-VALOR          
022700     WRITE FRS-TOTAIS                                                     
022800                                                                          
022900     MOVE "TOTAL DE PEDIDOS DE TRIANGULO"        TO FRS-TOT-ROTULO        
023000     MOVE WS-CONT-TRIANGULO                     TO FRS-TOT-VALOR          
023100     WRITE FRS-TOTAIS.                                                    
023200                                                                          
023300 200-FIM.                                                                 
023400     EXIT.                                                                
023500                                                                          
023600 END PROGRAM FAZFORMAS.                                                   
